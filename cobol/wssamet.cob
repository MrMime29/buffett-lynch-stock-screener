000100********************************************
000200*                                          *
000300*  Record Definition For Securities         *
000400*   Analysis - Fundamental Metrics Output   *
000500*     Sequential, one rec per input rec      *
000600********************************************
000700*  File size 115 bytes incl end filler pad.
000800*
000900* Each metric carries its own presence flag - on the source
001000* extract, failure or ineligibility of one ratio never stops
001100* the others being written; the metric is simply absent (flag N).
001200*
001300* 19/08/86 vbc - Created.
001400* 11/12/86 vbc - Added SA-MET-Error-Code for bad input records.
001500* 03/06/93 vbc - Added SA-MET-Peg-Source, PEG now has a fallback calc.
001600*
002000 01  SA-MET-RECORD.
002100     03  SA-MET-TICKER             PIC X(08).
002200*                                   Copied unchanged from input.
002300     03  SA-MET-ERROR-CODE         PIC X(02).
002400*                                   00 = OK, VE = validation error.
002500     03  SA-MET-REVENUE-CAGR-3Y    PIC S9(03)V9(06).
002600     03  SA-MET-REVENUE-CAGR-FLAG  PIC X(01).
002700*                                   Y = computed, N = not computable.
002800     03  SA-MET-EPS-GROWTH-3Y      PIC S9(03)V9(06).
002900     03  SA-MET-EPS-GROWTH-FLAG    PIC X(01).
003000     03  SA-MET-ROE                PIC S9(03)V9(06).
003100     03  SA-MET-ROE-FLAG           PIC X(01).
003200     03  SA-MET-DEBT-TO-EQUITY     PIC S9(05)V9(04).
003300     03  SA-MET-DEBT-EQUITY-FLAG   PIC X(01).
003400     03  SA-MET-FREE-CASH-FLOW     PIC S9(13).
003500     03  SA-MET-FCF-FLAG           PIC X(01).
003600     03  SA-MET-PE                 PIC S9(07)V9(04).
003700*                                   Trailing P/E, passed through.
003800     03  SA-MET-PE-FLAG            PIC X(01).
003900     03  SA-MET-PEG                PIC S9(07)V9(04).
004000     03  SA-MET-PEG-FLAG           PIC X(01).
004100     03  SA-MET-PEG-SOURCE         PIC X(01).
004200*                                   Q = quoted, C = computed, N = none.
004300     03  SA-MET-DIVIDEND-YIELD     PIC S9(03)V9(06).
004400*                                   Passed through.
004500     03  SA-MET-DIV-YIELD-FLAG     PIC X(01).
004600     03  SA-MET-PROFIT-MARGIN      PIC S9(03)V9(06).
004700*                                   Passed through.
004800     03  SA-MET-PROFIT-MARGIN-FLAG PIC X(01).
004900     03  FILLER                    PIC X(06).
005000*
