000100*****************************************************************
000200*                                                                *
000300*              Securities Analysis - Fundamental Metrics         *
000400*                         Batch Calculation                      *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100     PROGRAM-ID.         SA010.
001200*
001300*    AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001400*    INSTALLATION.       APPLEWOOD COMPUTERS.
001500*    DATE-WRITTEN.       19/08/86.
001600*    DATE-COMPILED.
001700*    SECURITY.           COPYRIGHT (C) 1986-1999 & LATER, VBC.
001800*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001900*                        LICENSE. SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.            SECURITIES ANALYSIS - FUNDAMENTAL METRICS BATCH.
002200*                        READS ONE SA-FIN-RECORD PER SECURITY FROM THE
002300*                        FINANCIAL DATA FEED EXTRACT AND WRITES ONE
002400*                        SA-MET-RECORD PER SECURITY, DERIVING THE
002500*                        SCREENING RATIOS USED BY THE VALUE DESK.
002600*                        NO CONTROL BREAKS - WHOLE RUN TOTALS ONLY.
002700*
002800*    VERSION.            SEE PROG-NAME IN WS.
002900*
003000*    CALLED MODULES.     NONE.
003100*    FUNCTIONS USED.     NONE.
003200*
003300*    FILES USED.
003400*                        SA-FIN-FILE.    SECURITY-FINANCIALS, INPUT.
003500*                        SA-MET-FILE.    SECURITY-METRICS, OUTPUT.
003600*                        SA-PRINT-FILE.  METRICS-REPORT, PRINTER.
003700*
003800*    ERROR MESSAGES USED.
003900*                        SA001 - SA002.
004000*
004100*    CHANGES.
004200* 19/08/86 VBC -  1.00  CREATED FOR THE VALUE DESK SCREENING RUN.
004300* 02/11/86 VBC -  1.01  ADDED SA-FIN-TOTAL-DEBT-FLAG, DEBT NOT ALWAYS
004400*                       REPORTED BY THE FEED.
004500* 11/12/86 VBC -  1.02  BAD RECORDS NOW WRITTEN WITH ERROR-CODE 'VE'
004600*                       INSTEAD OF BEING DROPPED - DESK WANTS A COUNT.
004700* 14/02/92 VBC -  1.03  WIDENED AMOUNT FIELDS TO S9(13), SA-FIN-RECORD
004800*                       NOW 199 BYTES.
004900* 09/01/93 PJW -  1.04  PEG FALLBACK CALCULATION ADDED PER DESK REQUEST
005000*                       SA-REQ-114 - QUOTED PEG OFTEN MISSING.
005100* 03/06/93 PJW -  1.05  SA-MET-PEG-SOURCE ADDED SO DESK CAN SEE WHICH
005200*                       PEG FIGURES ARE OURS.
005300* 21/09/98 VBC -  1.06  Y2K REVIEW - NO 2-DIGIT YEARS HELD IN THIS
005400*                       MODULE, NO CHANGE REQUIRED. NOTED FOR THE FILE.
005500* 17/03/06 VBC -  1.07  NEWTON SQRT ROUTINE TIDIED, MAX ITERATIONS NOW
005600*                       A 77-LEVEL CONSTANT RATHER THAN A LITERAL.
005700* 12/11/14 VBC -  1.08  MOVED TO FREE GPL LICENCE WORDING, NO LOGIC CHG.
005800*
005900*************************************************************************
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
006400*
006500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM AND
006600* IS COPYRIGHT (C) VINCENT B COEN. 1976-1999 AND LATER.
006700*
006800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
006900* UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
007000* FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
007100* USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
007200* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
007300*
007400* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007500* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007600* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU
007700* GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007800*
007900* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE ALONG
008000* WITH THIS PROGRAM. IF NOT, WRITE TO THE FREE SOFTWARE FOUNDATION,
008100* 59 TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
008200*
008300*************************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*===============================
008700*
008800 CONFIGURATION           SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT            SECTION.
009300 FILE-CONTROL.
009400*
009500     SELECT  SA-FIN-FILE      ASSIGN TO "SECFIN"
009600                               ORGANIZATION  SEQUENTIAL
009700                               FILE STATUS   SA-FIN-STATUS.
009800*
009900     SELECT  SA-MET-FILE      ASSIGN TO "SECMET"
010000                               ORGANIZATION  SEQUENTIAL
010100                               FILE STATUS   SA-MET-STATUS.
010200*
010300     SELECT  SA-PRINT-FILE    ASSIGN TO "SECRPT"
010400                               ORGANIZATION  LINE SEQUENTIAL
010500                               FILE STATUS   SA-PRT-STATUS.
010600*
010700 DATA                    DIVISION.
010800*===============================
010900*
011000 FILE                    SECTION.
011100*
011200 FD  SA-FIN-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500     COPY "WSSAFIN.COB".
011600*
011700 FD  SA-MET-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000     COPY "WSSAMET.COB".
012100*
012200 FD  SA-PRINT-FILE
012300     LABEL RECORDS ARE OMITTED
012400     REPORTS ARE SA-METRICS-REPORT.
012500*
012600 WORKING-STORAGE         SECTION.
012700*-----------------------
012800     77  PROG-NAME           PIC X(15)  VALUE "SA010 (1.08)".
012900*
013000 01  WS-FILE-STATUS.
013100     03  SA-FIN-STATUS       PIC X(02)     VALUE ZERO.
013200     03  SA-MET-STATUS       PIC X(02)     VALUE ZERO.
013300     03  SA-PRT-STATUS       PIC X(02)     VALUE ZERO.
013400     03  FILLER              PIC X(02).
013500*
013600 01  WS-SWITCHES.
013700     03  WS-EOF-SW           PIC X(01)  VALUE "N".
013800         88  WS-EOF                     VALUE "Y".
013900         88  WS-NOT-EOF                 VALUE "N".
014000     03  WS-VALID-SW         PIC X(01)  VALUE "Y".
014100         88  WS-RECORD-VALID             VALUE "Y".
014200         88  WS-RECORD-INVALID           VALUE "N".
014300     03  FILLER              PIC X(02).
014400*
014500 01  SA-TOTALS.
014600     03  WS-RECS-READ        PIC 9(06)   COMP  VALUE ZERO.
014700     03  WS-RECS-OK          PIC 9(06)   COMP  VALUE ZERO.
014800     03  WS-RECS-ERROR       PIC 9(06)   COMP  VALUE ZERO.
014900     03  WS-CNT-CAGR         PIC 9(06)   COMP  VALUE ZERO.
015000     03  WS-CNT-EPS          PIC 9(06)   COMP  VALUE ZERO.
015100     03  WS-CNT-ROE          PIC 9(06)   COMP  VALUE ZERO.
015200     03  WS-CNT-DE           PIC 9(06)   COMP  VALUE ZERO.
015300     03  WS-CNT-FCF          PIC 9(06)   COMP  VALUE ZERO.
015400     03  WS-CNT-PEG-FALLBACK PIC 9(06)   COMP  VALUE ZERO.
015500     03  FILLER              PIC X(02).
015600*
015700*  NEWTON-RAPHSON SQUARE ROOT WORK AREA - USED BY BOTH THE REVENUE
015800*  CAGR AND THE EPS GROWTH CALCULATIONS, SEE ZZ080 BELOW.
015900*
016000     77  WS-SQRT-MAX-ITER    PIC 9(02)     COMP  VALUE 24.
016100 01  WS-SQRT-WORK.
016200     03  WS-SQRT-N           PIC S9(06)V9(09) COMP-3.
016300     03  WS-SQRT-X           PIC S9(06)V9(09) COMP-3.
016400     03  WS-SQRT-RESULT      PIC S9(06)V9(09) COMP-3.
016500     03  FILLER              PIC X(02).
016600*
016700 01  WS-RATIO-WORK.
016800     03  WS-RATIO            PIC S9(06)V9(09) COMP-3.
016900     03  WS-PEG-DENOM        PIC S9(05)V9(04) COMP-3.
017000     03  FILLER              PIC X(02).
017100*
017200*  REPORT-LINE EDIT WORK AREA - VALUES ARE FORMATTED HERE THEN
017300*  MOVED INTO THE PRINT FIELDS BELOW, AS ABSENT METRICS PRINT
017400*  AS "N/A" RATHER THAN AN EDITED ZERO.
017500*
017600 01  WS-PCT-TEMP             PIC S9(05)V9(04) COMP-3.
017700 01  SA-REPORT-EDITS.
017800     03  SA-EDIT-PCT6        PIC -ZZ9.99.
017900     03  SA-EDIT-RATIO       PIC -ZZZZ9.9999.
018000     03  SA-EDIT-PE          PIC -ZZZZZZ9.9999.
018100     03  SA-EDIT-FCF         PIC -ZZZZZZZZZZZZ9.
018200     03  FILLER              PIC X(02).
018300*
018400 01  SA-RPT-FIELDS.
018500     03  SA-RPT-CAGR         PIC X(07).
018600     03  SA-RPT-EPS          PIC X(07).
018700     03  SA-RPT-ROE          PIC X(07).
018800     03  SA-RPT-DE           PIC X(11).
018900     03  SA-RPT-FCF          PIC X(14).
019000     03  SA-RPT-PE           PIC X(13).
019100     03  SA-RPT-PEG          PIC X(13).
019200     03  SA-RPT-DIV          PIC X(07).
019300     03  SA-RPT-MGN          PIC X(07).
019400     03  FILLER              PIC X(02).
019500*
019600*  RUN-DATE BLOCK, LIFTED FROM THE STANDARD ACAS DATE ROUTINE, USED
019700*  TO STAMP THE REPORT HEADING - ONLY UK FORMAT IS ACTUALLY USED BY
019800*  THIS MODULE BUT THE OTHER VIEWS ARE KEPT FOR WHEN DATE-FORM IS
019900*  SUPPORTED PROPERLY HERE.
020000*
020100 01  WS-DATE-FORMATS.
020200     03  WS-CONV-DATE        PIC X(10).
020300     03  WS-DATE             PIC X(10)  VALUE "99/99/9999".
020400     03  WS-UK  REDEFINES WS-DATE.
020500         05  WS-DAYS         PIC 9(02).
020600         05  FILLER          PIC X(01).
020700         05  WS-MONTH        PIC 9(02).
020800         05  FILLER          PIC X(01).
020900         05  WS-YEAR         PIC 9(04).
021000     03  WS-USA REDEFINES WS-DATE.
021100         05  WS-USA-MONTH    PIC 9(02).
021200         05  FILLER          PIC X(01).
021300         05  WS-USA-DAYS     PIC 9(02).
021400         05  FILLER          PIC X(01).
021500         05  FILLER          PIC 9(04).
021600     03  WS-INTL REDEFINES WS-DATE.
021700         05  WS-INTL-YEAR    PIC 9(04).
021800         05  FILLER          PIC X(01).
021900         05  WS-INTL-MONTH   PIC 9(02).
022000         05  FILLER          PIC X(01).
022100         05  WS-INTL-DAYS    PIC 9(02).
022200     03  FILLER              PIC X(02).
022300*
022400 01  WSE-DATE-BLOCK.
022500     03  WSE-YEAR            PIC 9(04).
022600     03  WSE-MONTH           PIC 9(02).
022700     03  WSE-DAYS            PIC 9(02).
022800     03  FILLER              PIC X(14).
022900*
023000 01  ERROR-MESSAGES.
023100     03  SA001               PIC X(40) VALUE
023200             "SA001 SECURITY-FINANCIALS NOT AVAILABLE".
023300     03  SA002               PIC X(38) VALUE
023400             "SA002 SECURITY-METRICS OPEN FAILED - ".
023500     03  FILLER              PIC X(02).
023600*
023700*=========================================================*
023800* REPORT SECTION - METRICS-REPORT, 132 COLUMN LINE PRINTER *
023900*=========================================================*
024000*
024100 REPORT                 SECTION.
024200*
024300 RD  SA-METRICS-REPORT
024400     CONTROL      FINAL
024500     PAGE LIMIT   58 LINES
024600     HEADING      1
024700     FIRST DETAIL 5
024800     LAST  DETAIL 54.
024900*
025000 01  SA-REPORT-HEADING  TYPE PAGE HEADING.
025100     03  LINE  1.
025200         05  COL  45   PIC X(27)  VALUE "FUNDAMENTAL METRICS REPORT".
025300         05  COL 108   PIC X(10)  SOURCE WS-CONV-DATE.
025400     03  LINE  2.
025500         05  COL   2   PIC X(15)  SOURCE PROG-NAME.
025600         05  COL  45   PIC X(27)  VALUE "SECURITIES ANALYSIS SYSTEM".
025700         05  COL 124   PIC X(05)   VALUE "PAGE ".
025800         05  COL 129   PIC ZZ9    SOURCE PAGE-COUNTER.
025900     03  LINE  5.
026000         05  COL   2              VALUE "TICKER".
026100         05  COL  12              VALUE "REV CAGR %".
026200         05  COL  21              VALUE "EPS GROWTH %".
026300         05  COL  30              VALUE "ROE %".
026400         05  COL  39              VALUE "DEBT/EQ".
026500         05  COL  52              VALUE "FCF".
026600         05  COL  68              VALUE "P/E".
026700         05  COL  83              VALUE "PEG".
026800         05  COL  98              VALUE "DIV YLD %".
026900         05  COL 107              VALUE "MARGIN %".
027000*
027100 01  SA-DETAIL-LINE  TYPE DETAIL.
027200     03  LINE + 1.
027300         05  COL   2   PIC X(08)  SOURCE SA-MET-TICKER.
027400         05  COL  12   PIC X(07)   SOURCE SA-RPT-CAGR.
027500         05  COL  21   PIC X(07)   SOURCE SA-RPT-EPS.
027600         05  COL  30   PIC X(07)   SOURCE SA-RPT-ROE.
027700         05  COL  39   PIC X(11)  SOURCE SA-RPT-DE.
027800         05  COL  52   PIC X(14)  SOURCE SA-RPT-FCF.
027900         05  COL  68   PIC X(13)  SOURCE SA-RPT-PE.
028000         05  COL  83   PIC X(13)  SOURCE SA-RPT-PEG.
028100         05  COL  98   PIC X(07)   SOURCE SA-RPT-DIV.
028200         05  COL 107   PIC X(07)   SOURCE SA-RPT-MGN.
028300*
028400 01  SA-ERROR-LINE  TYPE DETAIL.
028500     03  LINE + 1.
028600         05  COL   2   PIC X(08)  SOURCE SA-MET-TICKER.
028700         05  COL  12   PIC X(21)  VALUE "** INVALID RECORD **".
028800*
028900 01  SA-TOTALS-FOOTING  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
029000     03  COL   2  PIC X(26)  VALUE "RECORDS READ ............".
029100     03  COL  29  PIC ZZZZZ9 SOURCE WS-RECS-READ.
029200 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
029300     03  COL   2  PIC X(26)  VALUE "RECORDS OK ..............".
029400     03  COL  29  PIC ZZZZZ9 SOURCE WS-RECS-OK.
029500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
029600     03  COL   2  PIC X(26)  VALUE "RECORDS IN ERROR ........".
029700     03  COL  29  PIC ZZZZZ9 SOURCE WS-RECS-ERROR.
029800 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
029900     03  COL   2  PIC X(26)  VALUE "REV CAGR COMPUTED .......".
030000     03  COL  29  PIC ZZZZZ9 SOURCE WS-CNT-CAGR.
030100 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
030200     03  COL   2  PIC X(26)  VALUE "EPS GROWTH COMPUTED .....".
030300     03  COL  29  PIC ZZZZZ9 SOURCE WS-CNT-EPS.
030400 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
030500     03  COL   2  PIC X(26)  VALUE "ROE COMPUTED ............".
030600     03  COL  29  PIC ZZZZZ9 SOURCE WS-CNT-ROE.
030700 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
030800     03  COL   2  PIC X(26)  VALUE "DEBT/EQUITY COMPUTED ....".
030900     03  COL  29  PIC ZZZZZ9 SOURCE WS-CNT-DE.
031000 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
031100     03  COL   2  PIC X(26)  VALUE "FREE CASH FLOW COMPUTED .".
031200     03  COL  29  PIC ZZZZZ9 SOURCE WS-CNT-FCF.
031300 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
031400     03  COL   2  PIC X(26)  VALUE "PEG FALLBACK COMPUTED ...".
031500     03  COL  29  PIC ZZZZZ9 SOURCE WS-CNT-PEG-FALLBACK.
031600*
031700 PROCEDURE DIVISION.
031800*
031900 AA000-MAIN              SECTION.
032000*********************************
032100*
032200     MOVE     CURRENT-DATE TO WSE-DATE-BLOCK.
032300     PERFORM  ZZ070-CONVERT-DATE THRU ZZ070-EXIT.
032400     MOVE     WS-DATE TO WS-CONV-DATE.
032500*
032600     PERFORM  AB010-OPEN-SA-FILES THRU AB010-EXIT.
032700     PERFORM  AB020-PROCESS-RECORD THRU AB020-EXIT
032800                 UNTIL WS-EOF.
032900     PERFORM  AA900-END-OF-JOB THRU AA900-EXIT.
033000*
033100     GOBACK.
033200*
033300 AA000-EXIT.  EXIT SECTION.
033400*
033500 AB010-OPEN-SA-FILES     SECTION.
033600*********************************
033700*
033800     OPEN     INPUT  SA-FIN-FILE.
033900     IF       SA-FIN-STATUS NOT = "00"
034000              DISPLAY  SA001
034100              MOVE     16 TO RETURN-CODE
034200              GOBACK
034300     END-IF.
034400*
034500     OPEN     OUTPUT SA-MET-FILE.
034600     IF       SA-MET-STATUS NOT = "00"
034700              DISPLAY  SA002 SA-MET-STATUS
034800              CLOSE    SA-FIN-FILE
034900              MOVE     16 TO RETURN-CODE
035000              GOBACK
035100     END-IF.
035200*
035300     OPEN     OUTPUT SA-PRINT-FILE.
035400     INITIATE SA-METRICS-REPORT.
035500*
035600 AB010-EXIT.  EXIT SECTION.
035700*
035800 AB020-PROCESS-RECORD    SECTION.
035900*********************************
036000*
036100*  READ-COMPUTE-WRITE LOOP - ONE PASS PER INPUT RECORD, ANY ORDER,
036200*  NO SORT DEPENDENCY AS THERE IS NO CONTROL KEY.
036300*
036400     READ     SA-FIN-FILE
036500              AT END
036600                       MOVE "Y" TO WS-EOF-SW
036700                       GO TO AB020-EXIT
036800     END-READ.
036900     ADD      1 TO WS-RECS-READ.
037000*
037100     PERFORM  AB030-VALIDATE-RECORD THRU AB030-EXIT.
037200*
037300     IF       WS-RECORD-INVALID
037400              PERFORM  AD020-WRITE-ERROR-RECORD THRU AD020-EXIT
037500     ELSE
037600              PERFORM  AB040-COMPUTE-METRICS    THRU AB040-EXIT
037700              PERFORM  AD010-WRITE-OUTPUT-RECORD THRU AD010-EXIT
037800     END-IF.
037900*
038000 AB020-EXIT.  EXIT SECTION.
038100*
038200 AB030-VALIDATE-RECORD   SECTION.
038300*********************************
038400*
038500*  TICKER MUST BE NON-BLANK AND ALL NUMERIC FIELDS MUST CONTAIN
038600*  VALID NUMERICS - A RECORD FAILING EITHER TEST IS "VE".
038700*
038800     MOVE     "Y" TO WS-VALID-SW.
038900*
039000     IF       SA-FIN-TICKER = SPACES
039100              MOVE "N" TO WS-VALID-SW
039200     END-IF.
039300*
039400     IF       SA-FIN-REVENUE-Y1   NOT NUMERIC
039500         OR   SA-FIN-REVENUE-Y2   NOT NUMERIC
039600         OR   SA-FIN-REVENUE-Y3   NOT NUMERIC
039700         OR   SA-FIN-EARNINGS-Y1  NOT NUMERIC
039800         OR   SA-FIN-EARNINGS-Y2  NOT NUMERIC
039900         OR   SA-FIN-EARNINGS-Y3  NOT NUMERIC
040000         OR   SA-FIN-NET-INCOME   NOT NUMERIC
040100         OR   SA-FIN-TOTAL-EQUITY NOT NUMERIC
040200         OR   SA-FIN-TOTAL-DEBT   NOT NUMERIC
040300         OR   SA-FIN-OPER-CASH-FLOW NOT NUMERIC
040400         OR   SA-FIN-CAPEX        NOT NUMERIC
040500         OR   SA-FIN-QUOTED-PE    NOT NUMERIC
040600         OR   SA-FIN-QUOTED-PEG   NOT NUMERIC
040700         OR   SA-FIN-DIVIDEND-YIELD NOT NUMERIC
040800         OR   SA-FIN-PROFIT-MARGIN  NOT NUMERIC
040900              MOVE "N" TO WS-VALID-SW
041000     END-IF.
041100*
041200 AB030-EXIT.  EXIT SECTION.
041300*
041400 AB040-COMPUTE-METRICS   SECTION.
041500*********************************
041600*
041700*  EACH METRIC IS DERIVED INDEPENDENTLY - FAILURE OR INELIGIBILITY
041800*  OF ONE NEVER STOPS THE OTHERS, SEE THE AC0NN PARAGRAPHS BELOW.
041900*
042000     MOVE     SA-FIN-TICKER TO SA-MET-TICKER.
042100     MOVE     "00"          TO SA-MET-ERROR-CODE.
042200*
042300     PERFORM  AC010-COMPUTE-REVENUE-CAGR   THRU AC010-EXIT.
042400     PERFORM  AC020-COMPUTE-EPS-GROWTH     THRU AC020-EXIT.
042500     PERFORM  AC030-COMPUTE-ROE            THRU AC030-EXIT.
042600     PERFORM  AC040-COMPUTE-DEBT-EQUITY    THRU AC040-EXIT.
042700     PERFORM  AC050-COMPUTE-FREE-CASH-FLOW THRU AC050-EXIT.
042800     PERFORM  AC060-COMPUTE-PASS-THRU      THRU AC060-EXIT.
042900     PERFORM  AC070-COMPUTE-PEG            THRU AC070-EXIT.
043000*
043100     ADD      1 TO WS-RECS-OK.
043200*
043300 AB040-EXIT.  EXIT SECTION.
043400*
043500 AC010-COMPUTE-REVENUE-CAGR SECTION.
043600*************************************
043700*
043800*  CAGR = (REVENUE-Y3 / REVENUE-Y1) ** (1/2) - 1.  MIDDLE YEAR IS
043900*  NOT USED - TWO COMPOUNDING PERIODS ACROSS THREE OBSERVATIONS.
044000*
044100     IF       SA-FIN-REVENUE-Y1 > 0 AND SA-FIN-REVENUE-Y3 > 0
044200              COMPUTE  WS-SQRT-N ROUNDED =
044300                       SA-FIN-REVENUE-Y3 / SA-FIN-REVENUE-Y1
044400              PERFORM  ZZ080-COMPUTE-SQRT THRU ZZ080-EXIT
044500              COMPUTE  SA-MET-REVENUE-CAGR-3Y ROUNDED =
044600                       WS-SQRT-RESULT - 1
044700              MOVE     "Y" TO SA-MET-REVENUE-CAGR-FLAG
044800              ADD      1 TO WS-CNT-CAGR
044900     ELSE
045000              MOVE     ZERO TO SA-MET-REVENUE-CAGR-3Y
045100              MOVE     "N"  TO SA-MET-REVENUE-CAGR-FLAG
045200     END-IF.
045300*
045400 AC010-EXIT.  EXIT SECTION.
045500*
045600 AC020-COMPUTE-EPS-GROWTH SECTION.
045700***********************************
045800*
045900*  GROWTH = (EARNINGS-Y3 / EARNINGS-Y1) ** (1/2) - 1.  A NEGATIVE
046000*  RATIO HAS NO REAL SQUARE ROOT SO THE METRIC IS LEFT ABSENT
046100*  RATHER THAN ATTEMPT A COMPLEX RESULT.
046200*
046300     IF       SA-FIN-EARNINGS-Y1 NOT = 0
046400              COMPUTE  WS-RATIO ROUNDED =
046500                       SA-FIN-EARNINGS-Y3 / SA-FIN-EARNINGS-Y1
046600              IF       WS-RATIO < 0
046700                       MOVE  ZERO TO SA-MET-EPS-GROWTH-3Y
046800                       MOVE  "N"  TO SA-MET-EPS-GROWTH-FLAG
046900              ELSE
047000                       MOVE     WS-RATIO TO WS-SQRT-N
047100                       PERFORM  ZZ080-COMPUTE-SQRT THRU ZZ080-EXIT
047200                       COMPUTE  SA-MET-EPS-GROWTH-3Y ROUNDED =
047300                                WS-SQRT-RESULT - 1
047400                       MOVE     "Y" TO SA-MET-EPS-GROWTH-FLAG
047500                       ADD      1 TO WS-CNT-EPS
047600              END-IF
047700     ELSE
047800              MOVE     ZERO TO SA-MET-EPS-GROWTH-3Y
047900              MOVE     "N"  TO SA-MET-EPS-GROWTH-FLAG
048000     END-IF.
048100*
048200 AC020-EXIT.  EXIT SECTION.
048300*
048400 AC030-COMPUTE-ROE        SECTION.
048500***********************************
048600*
048700     IF       SA-FIN-TOTAL-EQUITY NOT = 0
048800              COMPUTE  SA-MET-ROE ROUNDED =
048900                       SA-FIN-NET-INCOME / SA-FIN-TOTAL-EQUITY
049000              MOVE     "Y" TO SA-MET-ROE-FLAG
049100              ADD      1 TO WS-CNT-ROE
049200     ELSE
049300              MOVE     ZERO TO SA-MET-ROE
049400              MOVE     "N"  TO SA-MET-ROE-FLAG
049500     END-IF.
049600*
049700 AC030-EXIT.  EXIT SECTION.
049800*
049900 AC040-COMPUTE-DEBT-EQUITY SECTION.
050000************************************
050100*
050200     IF       SA-FIN-TOTAL-DEBT-FLAG = "Y" AND SA-FIN-TOTAL-EQUITY NOT = 0
050300              COMPUTE  SA-MET-DEBT-TO-EQUITY ROUNDED =
050400                       SA-FIN-TOTAL-DEBT / SA-FIN-TOTAL-EQUITY
050500              MOVE     "Y" TO SA-MET-DEBT-EQUITY-FLAG
050600              ADD      1 TO WS-CNT-DE
050700     ELSE
050800              MOVE     ZERO TO SA-MET-DEBT-TO-EQUITY
050900              MOVE     "N"  TO SA-MET-DEBT-EQUITY-FLAG
051000     END-IF.
051100*
051200 AC040-EXIT.  EXIT SECTION.
051300*
051400 AC050-COMPUTE-FREE-CASH-FLOW SECTION.
051500***************************************
051600*
051700*  CAPEX IS HELD AS A NEGATIVE OUTFLOW SO THIS IS AN ADD, NOT A
051800*  SUBTRACT - MATCHES THE DATA FEED CONVENTION.  ALWAYS COMPUTED
051900*  FOR A VALID RECORD, NO ELIGIBILITY TEST.
052000*
052100     COMPUTE  SA-MET-FREE-CASH-FLOW =
052200              SA-FIN-OPER-CASH-FLOW + SA-FIN-CAPEX.
052300     MOVE     "Y" TO SA-MET-FCF-FLAG.
052400     ADD      1 TO WS-CNT-FCF.
052500*
052600 AC050-EXIT.  EXIT SECTION.
052700*
052800 AC060-COMPUTE-PASS-THRU SECTION.
052900*********************************
053000*
053100*  PE, DIVIDEND YIELD AND PROFIT MARGIN ARE QUOTED ON THE FEED -
053200*  PRESENT WHEN NON-ZERO, COPIED UNCHANGED.
053300*
053400     IF       SA-FIN-QUOTED-PE NOT = 0
053500              MOVE  SA-FIN-QUOTED-PE TO SA-MET-PE
053600              MOVE  "Y" TO SA-MET-PE-FLAG
053700     ELSE
053800              MOVE  ZERO TO SA-MET-PE
053900              MOVE  "N"  TO SA-MET-PE-FLAG
054000     END-IF.
054100*
054200     IF       SA-FIN-DIVIDEND-YIELD NOT = 0
054300              MOVE  SA-FIN-DIVIDEND-YIELD TO SA-MET-DIVIDEND-YIELD
054400              MOVE  "Y" TO SA-MET-DIV-YIELD-FLAG
054500     ELSE
054600              MOVE  ZERO TO SA-MET-DIVIDEND-YIELD
054700              MOVE  "N"  TO SA-MET-DIV-YIELD-FLAG
054800     END-IF.
054900*
055000     IF       SA-FIN-PROFIT-MARGIN NOT = 0
055100              MOVE  SA-FIN-PROFIT-MARGIN TO SA-MET-PROFIT-MARGIN
055200              MOVE  "Y" TO SA-MET-PROFIT-MARGIN-FLAG
055300     ELSE
055400              MOVE  ZERO TO SA-MET-PROFIT-MARGIN
055500              MOVE  "N"  TO SA-MET-PROFIT-MARGIN-FLAG
055600     END-IF.
055700*
055800 AC060-EXIT.  EXIT SECTION.
055900*
056000 AC070-COMPUTE-PEG       SECTION.
056100*********************************
056200*
056300*  QUOTED PEG WINS IF PRESENT.  OTHERWISE FALL BACK TO PE OVER
056400*  EPS-GROWTH-3Y EXPRESSED AS A WHOLE PERCENT, BUT ONLY WHEN PE IS
056500*  PRESENT AND EPS GROWTH WAS COMPUTED AND IS STRICTLY POSITIVE -
056600*  SA-REQ-114 GUARDS CARRIED OVER FROM THE ORIGINAL SPREADSHEET.
056700*
056800     IF       SA-FIN-QUOTED-PEG NOT = 0
056900              MOVE  SA-FIN-QUOTED-PEG TO SA-MET-PEG
057000              MOVE  "Y" TO SA-MET-PEG-FLAG
057100              MOVE  "Q" TO SA-MET-PEG-SOURCE
057200     ELSE
057300              IF    SA-MET-PE-FLAG = "Y"
057400              AND   SA-MET-EPS-GROWTH-FLAG = "Y"
057500              AND   SA-MET-EPS-GROWTH-3Y > 0
057600                    COMPUTE  WS-PEG-DENOM ROUNDED =
057700                             SA-MET-EPS-GROWTH-3Y * 100
057800                    COMPUTE  SA-MET-PEG ROUNDED =
057900                             SA-MET-PE / WS-PEG-DENOM
058000                    MOVE     "Y" TO SA-MET-PEG-FLAG
058100                    MOVE     "C" TO SA-MET-PEG-SOURCE
058200                    ADD      1 TO WS-CNT-PEG-FALLBACK
058300              ELSE
058400                    MOVE  ZERO TO SA-MET-PEG
058500                    MOVE  "N"  TO SA-MET-PEG-FLAG
058600                    MOVE  "N"  TO SA-MET-PEG-SOURCE
058700              END-IF
058800     END-IF.
058900*
059000 AC070-EXIT.  EXIT SECTION.
059100*
059200 AD010-WRITE-OUTPUT-RECORD SECTION.
059300************************************
059400*
059500     WRITE    SA-MET-RECORD.
059600     PERFORM  AE010-BUILD-DETAIL-LINE THRU AE010-EXIT.
059700     GENERATE SA-DETAIL-LINE.
059800*
059900 AD010-EXIT.  EXIT SECTION.
060000*
060100 AD020-WRITE-ERROR-RECORD SECTION.
060200***********************************
060300*
060400     MOVE     SA-FIN-TICKER TO SA-MET-TICKER.
060500     MOVE     "VE"          TO SA-MET-ERROR-CODE.
060600     MOVE     ZERO TO SA-MET-REVENUE-CAGR-3Y
060700                       SA-MET-EPS-GROWTH-3Y
060800                       SA-MET-ROE
060900                       SA-MET-DEBT-TO-EQUITY
061000                       SA-MET-FREE-CASH-FLOW
061100                       SA-MET-PE
061200                       SA-MET-PEG
061300                       SA-MET-DIVIDEND-YIELD
061400                       SA-MET-PROFIT-MARGIN.
061500     MOVE     "N"  TO SA-MET-REVENUE-CAGR-FLAG
061600                       SA-MET-EPS-GROWTH-FLAG
061700                       SA-MET-ROE-FLAG
061800                       SA-MET-DEBT-EQUITY-FLAG
061900                       SA-MET-FCF-FLAG
062000                       SA-MET-PE-FLAG
062100                       SA-MET-PEG-FLAG
062200                       SA-MET-PEG-SOURCE
062300                       SA-MET-DIV-YIELD-FLAG
062400                       SA-MET-PROFIT-MARGIN-FLAG.
062500     WRITE    SA-MET-RECORD.
062600     ADD      1 TO WS-RECS-ERROR.
062700     GENERATE SA-ERROR-LINE.
062800*
062900 AD020-EXIT.  EXIT SECTION.
063000*
063100 AE010-BUILD-DETAIL-LINE SECTION.
063200*********************************
063300*
063400*  FORMATS EACH METRIC FOR PRINT - RATE FRACTIONS BECOME A
063500*  PERCENTAGE WITH 2 DECIMALS, ABSENT METRICS PRINT AS "N/A".
063600*
063700     IF       SA-MET-REVENUE-CAGR-FLAG = "Y"
063800              COMPUTE  WS-PCT-TEMP ROUNDED =
063900                       SA-MET-REVENUE-CAGR-3Y * 100
064000              MOVE     WS-PCT-TEMP TO SA-EDIT-PCT6
064100              MOVE     SA-EDIT-PCT6 TO SA-RPT-CAGR
064200     ELSE
064300              MOVE     "    N/A" TO SA-RPT-CAGR
064400     END-IF.
064500*
064600     IF       SA-MET-EPS-GROWTH-FLAG = "Y"
064700              COMPUTE  WS-PCT-TEMP ROUNDED =
064800                       SA-MET-EPS-GROWTH-3Y * 100
064900              MOVE     WS-PCT-TEMP TO SA-EDIT-PCT6
065000              MOVE     SA-EDIT-PCT6 TO SA-RPT-EPS
065100     ELSE
065200              MOVE     "    N/A" TO SA-RPT-EPS
065300     END-IF.
065400*
065500     IF       SA-MET-ROE-FLAG = "Y"
065600              COMPUTE  WS-PCT-TEMP ROUNDED = SA-MET-ROE * 100
065700              MOVE     WS-PCT-TEMP TO SA-EDIT-PCT6
065800              MOVE     SA-EDIT-PCT6 TO SA-RPT-ROE
065900     ELSE
066000              MOVE     "    N/A" TO SA-RPT-ROE
066100     END-IF.
066200*
066300     IF       SA-MET-DEBT-EQUITY-FLAG = "Y"
066400              MOVE     SA-MET-DEBT-TO-EQUITY TO SA-EDIT-RATIO
066500              MOVE     SA-EDIT-RATIO TO SA-RPT-DE
066600     ELSE
066700              MOVE     "        N/A" TO SA-RPT-DE
066800     END-IF.
066900*
067000     IF       SA-MET-FCF-FLAG = "Y"
067100              MOVE     SA-MET-FREE-CASH-FLOW TO SA-EDIT-FCF
067200              MOVE     SA-EDIT-FCF TO SA-RPT-FCF
067300     ELSE
067400              MOVE     "           N/A" TO SA-RPT-FCF
067500     END-IF.
067600*
067700     IF       SA-MET-PE-FLAG = "Y"
067800              MOVE     SA-MET-PE TO SA-EDIT-PE
067900              MOVE     SA-EDIT-PE TO SA-RPT-PE
068000     ELSE
068100              MOVE     "          N/A" TO SA-RPT-PE
068200     END-IF.
068300*
068400     IF       SA-MET-PEG-FLAG = "Y"
068500              MOVE     SA-MET-PEG TO SA-EDIT-PE
068600              MOVE     SA-EDIT-PE TO SA-RPT-PEG
068700     ELSE
068800              MOVE     "          N/A" TO SA-RPT-PEG
068900     END-IF.
069000*
069100     IF       SA-MET-DIV-YIELD-FLAG = "Y"
069200              COMPUTE  WS-PCT-TEMP ROUNDED =
069300                       SA-MET-DIVIDEND-YIELD * 100
069400              MOVE     WS-PCT-TEMP TO SA-EDIT-PCT6
069500              MOVE     SA-EDIT-PCT6 TO SA-RPT-DIV
069600     ELSE
069700              MOVE     "    N/A" TO SA-RPT-DIV
069800     END-IF.
069900*
070000     IF       SA-MET-PROFIT-MARGIN-FLAG = "Y"
070100              COMPUTE  WS-PCT-TEMP ROUNDED =
070200                       SA-MET-PROFIT-MARGIN * 100
070300              MOVE     WS-PCT-TEMP TO SA-EDIT-PCT6
070400              MOVE     SA-EDIT-PCT6 TO SA-RPT-MGN
070500     ELSE
070600              MOVE     "    N/A" TO SA-RPT-MGN
070700     END-IF.
070800*
070900 AE010-EXIT.  EXIT SECTION.
071000*
071100 AA900-END-OF-JOB        SECTION.
071200*********************************
071300*
071400     TERMINATE SA-METRICS-REPORT.
071500     CLOSE    SA-FIN-FILE
071600              SA-MET-FILE
071700              SA-PRINT-FILE.
071800     MOVE     ZERO TO RETURN-CODE.
071900*
072000 AA900-EXIT.  EXIT SECTION.
072100*
072200 ZZ070-CONVERT-DATE       SECTION.
072300*********************************
072400*
072500*  CONVERTS CURRENT-DATE INTO THE UK DISPLAY FORMAT FOR THE REPORT
072600*  HEADING - USA/INTL VIEWS KEPT FOR WHEN A RUN-TIME DATE-FORM
072700*  SWITCH IS ADDED, AS IN THE REST OF ACAS.
072800*
072900     MOVE     WSE-YEAR  TO WS-YEAR.
073000     MOVE     WSE-MONTH TO WS-MONTH.
073100     MOVE     WSE-DAYS  TO WS-DAYS.
073200*
073300 ZZ070-EXIT.  EXIT SECTION.
073400*
073500 ZZ080-COMPUTE-SQRT       SECTION.
073600*********************************
073700*
073800*  NEWTON-RAPHSON SQUARE ROOT OF WS-SQRT-N, RESULT IN
073900*  WS-SQRT-RESULT, ACCURATE WELL BEYOND THE 6 DECIMALS NEEDED BY
074000*  THE CALLING PARAGRAPHS AFTER WS-SQRT-MAX-ITER STEPS.
074100*
074200     IF       WS-SQRT-N = 0
074300              MOVE ZERO TO WS-SQRT-RESULT
074400     ELSE
074500              MOVE     WS-SQRT-N TO WS-SQRT-X
074600              PERFORM  ZZ081-SQRT-STEP THRU ZZ081-SQRT-STEP-EXIT
074700                       WS-SQRT-MAX-ITER TIMES
074800              MOVE     WS-SQRT-X TO WS-SQRT-RESULT
074900     END-IF.
075000*
075100 ZZ080-EXIT.  EXIT SECTION.
075200*
075300 ZZ081-SQRT-STEP.
075400*
075500     IF       WS-SQRT-X NOT = 0
075600              COMPUTE  WS-SQRT-X ROUNDED =
075700                       (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2
075800     END-IF.
075900*
076000 ZZ081-SQRT-STEP-EXIT.
076100     EXIT.
076200*
