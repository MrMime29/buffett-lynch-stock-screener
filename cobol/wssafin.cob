000100********************************************
000200*                                          *
000300*  Record Definition For Securities         *
000400*   Analysis - Financials Input File        *
000500*     Sequential, no key, any order         *
000600********************************************
000700*  File size 199 bytes incl end filler pad.
000800*
000900* THESE FIELDS COME FROM THE QUARTERLY FINANCIAL
001000* STATEMENT EXTRACT SUPPLIED BY THE DATA FEED DESK.
001100*
001200* 19/08/86 vbc - Created.
001300* 02/11/86 vbc - Added SA-FIN-Total-Debt-Flag, debt not always reported.
001400* 14/02/92 vbc - Widened amount fields to S9(13) for large caps.
001500*
002000 01  SA-FIN-RECORD.
002100     03  SA-FIN-TICKER            PIC X(08).
002200*                                   Left justified, space padded.
002300     03  SA-FIN-REVENUE-Y1         PIC S9(13).
002400*                                   Annual revenue, oldest of 3 yrs, 000s.
002500     03  SA-FIN-REVENUE-Y2         PIC S9(13).
002600*                                   Annual revenue, middle year, 000s.
002700     03  SA-FIN-REVENUE-Y3         PIC S9(13).
002800*                                   Annual revenue, latest year, 000s.
002900     03  SA-FIN-EARNINGS-Y1        PIC S9(13).
003000*                                   Net earnings, oldest yr, 000s.
003100     03  SA-FIN-EARNINGS-Y2        PIC S9(13).
003200*                                   Net earnings, middle yr, 000s.
003300     03  SA-FIN-EARNINGS-Y3        PIC S9(13).
003400*                                   Net earnings, latest yr, 000s.
003500     03  SA-FIN-NET-INCOME         PIC S9(13).
003600*                                   Latest net income, 000s.
003700     03  SA-FIN-TOTAL-EQUITY       PIC S9(13).
003800*                                   Total stockholder equity, 000s.
003900     03  SA-FIN-TOTAL-DEBT         PIC S9(13).
004000*                                   Total debt, 000s - see flag below.
004100     03  SA-FIN-TOTAL-DEBT-FLAG    PIC X(01).
004200*                                   Y = debt figure present, N = absent.
004300     03  SA-FIN-OPER-CASH-FLOW     PIC S9(13).
004400*                                   Operating cash flow, 000s.
004500     03  SA-FIN-CAPEX              PIC S9(13).
004600*                                   Capital expenditure, 000s, neg = outflow.
004700     03  SA-FIN-QUOTED-PE          PIC S9(07)V9(04).
004800*                                   Quoted trailing P/E, zero = not quoted.
004900     03  SA-FIN-QUOTED-PEG         PIC S9(07)V9(04).
005000*                                   Quoted PEG ratio, zero = not quoted.
005100     03  SA-FIN-DIVIDEND-YIELD     PIC S9(03)V9(06).
005200*                                   Quoted dividend yield fraction.
005300     03  SA-FIN-PROFIT-MARGIN      PIC S9(03)V9(06).
005400*                                   Quoted profit margin fraction.
005500     03  FILLER                    PIC X(07).
005600*
